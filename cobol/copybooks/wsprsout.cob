000100*****************************************************
000110*                                                   *
000120*   WSPRSOUT -- PERSON-OUT RECORD LAYOUT            *
000130*   GOVINDA PREMIUM RATING KERNEL                   *
000140*   ONE RECORD WRITTEN PER PERSON-IN RECORD READ,    *
000150*   SAME ORDER, ONE-FOR-ONE, NO FAN-OUT.              *
000160*                                                     *
000170*****************************************************
000180*
000190*  NOMINAL RECORD LENGTH 124 BYTES.  PRO-PERIOD-
000200*  PREMIUM AND PRO-ANNUAL-PREMIUM ARE HELD COMP-3
000210*  TO MATCH THE INPUT LAYOUT'S MONEY FIELD.
000220*
000230*----------------------------------------------------
000240* CHANGE LOG
000250*   19/11/87  RD   GV-0002  LAYOUT CREATED FOR THE
000260*                           GOVINDA RATING KERNEL.
000270*   03/12/87  RD   GV-0015  RATING-STATUS WIDENED TO
000280*                           6 BYTES, REJECT DID NOT
000290*                           FIT IN 5.
000300*   11/03/92  HF   GV-0133  AGE-GROUP WIDENED TO 11
000310*                           BYTES FOR YOUNG_ADULT.
000320*   09/01/99  MK   GV-0211  Y2K -- CONFIRMED NO CCYY
000330*                           WINDOWING LOGIC ANYWHERE
000340*                           IN THIS RECORD, SIGNED OFF.
000350*----------------------------------------------------
000360*
000370  01  PRO-PERSON-RECORD.
000380      03  PRO-PERSON-ID           PIC X(10).
000390      03  PRO-HOUSEHOLD-ID        PIC X(10).
000400*                                 FIRST + SPACE + LAST, TRIMMED
000410      03  PRO-FULL-NAME           PIC X(61).
000420      03  PRO-AGE                 PIC 9(3).
000430*                                 CHILD / YOUNG_ADULT / ADULT
000440      03  PRO-AGE-GROUP           PIC X(11).
000450*                                 Y / N
000460      03  PRO-AHV-VALID           PIC X.
000470*                                 Y / N
000480      03  PRO-FRANCHISE-VALID     PIC X.
000490      03  PRO-DEFAULT-FRANCHISE   PIC 9(4).
000500      03  PRO-PERIOD-PREMIUM      PIC 9(6)V99 COMP-3.
000510      03  PRO-ANNUAL-PREMIUM      PIC 9(7)V99 COMP-3.
000520*                                 RATED  / REJECT
000530      03  PRO-RATING-STATUS       PIC X(6).
000540      03  FILLER                  PIC X(1).
000550*
