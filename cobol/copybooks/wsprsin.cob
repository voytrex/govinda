000100*****************************************************
000110*                                                   *
000120*   WSPRSIN  --  PERSON-IN RECORD LAYOUT            *
000130*   GOVINDA PREMIUM RATING KERNEL                   *
000140*   ONE RECORD PER INSURED PERSON, GROUPED BY        *
000150*   HOUSEHOLD-ID, SEQUENCE WITHIN HOUSEHOLD NOT      *
000160*   GUARANTEED BY THE EXTRACT.                       *
000170*                                                     *
000180*****************************************************
000190*
000200*  NOMINAL RECORD LENGTH 123 BYTES PER THE NIGHTLY
000210*  EXTRACT SPEC.  PRI-BASE-PREMIUM ARRIVES COMP-3
000220*  FROM THE EXTRACT, SAME AS THE OLD PAYROLL RATE
000230*  FIELDS USED TO.
000240*
000250*----------------------------------------------------
000260* CHANGE LOG
000270*   19/11/87  RD   GV-0001  LAYOUT CREATED FOR THE
000280*                           GOVINDA RATING KERNEL.
000290*   02/12/87  RD   GV-0014  HOUSEHOLD-ROLE WIDENED
000300*                           TO 7 BYTES, PARTNER DID
000310*                           NOT FIT IN 6.
000320*   14/02/91  HF   GV-0098  AHV-NO CONFIRMED 16 BYTES
000330*                           INCL. THE TWO DOTS, PER
000340*                           BSV CIRCULAR.
000350*   09/01/99  MK   GV-0210  Y2K -- BIRTH-DATE ALREADY
000360*                           CCYYMMDD, NO PIVOT-YEAR
000370*                           LOGIC NEEDED HERE, CHECKED
000380*                           AND SIGNED OFF.
000390*   23/06/03  HF   GV-0266  FRANCHISE-AMT CONFIRMED
000400*                           4 BYTES SUFFICIENT FOR
000410*                           THE 2500 CHF TIER.
000420*----------------------------------------------------
000430*
000440  01  PRI-PERSON-RECORD.
000450      03  PRI-PERSON-ID           PIC X(10).
000460      03  PRI-HOUSEHOLD-ID        PIC X(10).
000470*                                 PRIMARY / PARTNER / CHILD
000480      03  PRI-HOUSEHOLD-ROLE      PIC X(7).
000490*                                 756.DDDD.DDDD.DD, MAY BE BLANK
000500      03  PRI-AHV-NO              PIC X(16).
000510      03  PRI-LAST-NAME           PIC X(30).
000520      03  PRI-FIRST-NAME          PIC X(30).
000530*                                 CCYYMMDD
000540      03  PRI-BIRTH-DATE          PIC 9(8).
000550*                                 CHOSEN ANNUAL FRANCHISE, CHF
000560      03  PRI-FRANCHISE-AMT       PIC 9(4).
000570*                                 MONTHLY BASE PREMIUM, CHF
000580      03  PRI-BASE-PREMIUM        PIC 9(5)V99 COMP-3.
000590*                                 M / Q / S / A
000600      03  PRI-BILLING-FREQ        PIC X.
000610      03  FILLER                  PIC X(1).
000620*
