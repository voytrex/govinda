000100*****************************************************
000110*                                                   *
000120*   WSPRTAB -- WORKING STORAGE TABLES FOR THE       *
000130*   GOVINDA PREMIUM RATING KERNEL.  FRANCHISE        *
000140*   TIERS, BILLING FREQUENCY PERIODS/ADJUSTMENTS     *
000150*   ARE ALL COMPILED IN -- NO PARAMETER FILE IS      *
000160*   READ FOR THESE, THEY ARE KVG-FIXED FOR THE       *
000170*   TARIFF YEAR, NOT SITE-CONFIGURABLE.               *
000180*                                                     *
000190*****************************************************
000200*
000210*----------------------------------------------------
000220* CHANGE LOG
000230*   20/11/87  RD   GV-0003  TABLES BUILT AS LITERAL-
000240*                           REDEFINED OCCURS, NOT A
000250*                           PARAMETER FILE, AS THE
000260*                           VALUES ARE STATUTE-FIXED.
000270*   28/11/87  RD   GV-0016  ADDED CHILD/ADULT MASKS
000280*                           AFTER KVG QUERY ON TIER
000290*                           300 BEING LEGAL FOR BOTH
000300*                           BANDS.
000310*   09/01/99  MK   GV-0212  Y2K -- NO DATE FIELDS IN
000320*                           THIS COPYBOOK, NOTHING TO
000330*                           CHECK, SIGNED OFF.
000340*   14/05/01  HF   GV-0241  BILLING-ADJ-PCT WIDENED
000350*                           V99 TO CARRY THE 2.00
000360*                           PERCENT ANNUAL TIER.
000370*   19/02/04  HF   GV-0288  LITERAL BASES REGROUPED
000380*                           WITH A TRAILING FILLER PER
000390*                           THE DP STANDARDS REVIEW --
000400*                           SEE MEMO GV-STD-04-02.
000402*   02/04/05  HF   GV-0299  WS-ADJUSTED-ANNUAL WAS V9(4),
000404*                           CARRYING 4 DECIMALS THROUGH
000406*                           THE PRE-RAPPEN COMPUTE.  KVG
000407*                           AUDIT FOUND THIS GIVES A
000408*                           DIFFERENT PERIOD PREMIUM THAN
000409*                           THE RATE MANUAL'S ROUND-TO-
000410*                           CENT-THEN-DIVIDE METHOD ON A
000411*                           SAMPLE OF Q/S/A POLICIES.
000412*                           NARROWED BACK TO V99 SO THE
000413*                           COMPUTE ROUNDED ACTUALLY
000414*                           ROUNDS TO THE CENT AS THE
000415*                           MANUAL REQUIRES.
000416*----------------------------------------------------
000420*
000430*    FRANCHISE TIERS, ASCENDING, CHF WHOLE AMOUNTS.
000440*    INDEX ORDER IS THE INDEX USED BY
000450*    BB040-VALIDATE-FRANCHISE'S SEARCH AND BY THE
000460*    TWO ELIGIBILITY MASKS BELOW -- SAME POSITION,
000470*    SAME TIER.
000480*
000490  01  WS-FRANCHISE-TIER-BASE.
000500      03  WS-FRANCHISE-TIER-LIT   PIC X(44) VALUE
000510          "00000100020003000400050006001000150020002500".
000520      03  FILLER                  PIC X(1).
000530  01  WS-FRANCHISE-TIER-TBL REDEFINES WS-FRANCHISE-TIER-BASE.
000540      03  WS-FRANCHISE-TIER        PIC 9(4) OCCURS 11.
000550      03  FILLER                   PIC X(1).
000560*
000570*    Y = TIER LEGAL FOR THAT AGE BAND, POSITION MATCHES
000580*    WS-FRANCHISE-TIER.  CHILDREN: 0,100,200,300,400,600.
000590*    ADULTS/YOUNG-ADULTS: 300,500,1000,1500,2000,2500.
000600*    (TIER 300 IS THE ONLY ONE LEGAL FOR BOTH BANDS.)
000610*
000620  77  WS-FRANCHISE-CHILD-MASK     PIC X(11) VALUE
000630          "YYYYYNYNNNN".
000640  77  WS-FRANCHISE-ADULT-MASK     PIC X(11) VALUE
000650          "NNNYNYNYYYY".
000660*
000670*    BILLING FREQUENCY TABLE -- CODE / PERIODS PER YEAR /
000680*    ADJUSTMENT PCT.  PCT IS THE SURCHARGE APPLIED TO THE
000690*    ANNUALISED MONTHLY BASE -- SEE BB050-COMPUTE-PERIOD-
000700*    PREMIUM.  0.50 MEANS 0.50 PERCENT, I.E. *.01 FOR THE
000710*    FRACTION USED IN THE COMPUTE STATEMENTS.
000720*
000730  01  WS-BILLING-CODE-BASE.
000740      03  WS-BILLING-CODE-LIT     PIC X(4)  VALUE "MQSA".
000750      03  FILLER                  PIC X(1).
000760  01  WS-BILLING-CODE-TBL  REDEFINES WS-BILLING-CODE-BASE.
000770      03  WS-BILLING-CODE          PIC X    OCCURS 4.
000780      03  FILLER                   PIC X(1).
000790*
000800  01  WS-BILLING-PERIOD-BASE.
000810      03  WS-BILLING-PERIOD-LIT   PIC 9(8)  VALUE 12040201.
000820      03  FILLER                  PIC X(1).
000830  01  WS-BILLING-PERIOD-TBL REDEFINES WS-BILLING-PERIOD-BASE.
000840      03  WS-BILLING-PERIOD        PIC 99   OCCURS 4.
000850      03  FILLER                   PIC X(1).
000860*
000870  01  WS-BILLING-ADJ-BASE.
000880      03  WS-BILLING-ADJ-LIT      PIC 9(20) VALUE
000890          00000000500010000200.
000900      03  FILLER                  PIC X(1).
000910  01  WS-BILLING-ADJ-TBL   REDEFINES WS-BILLING-ADJ-BASE.
000920      03  WS-BILLING-ADJ-PCT       PIC 9(3)V99 OCCURS 4.
000930      03  FILLER                   PIC X(1).
000940*
000950*    AGE GROUP BOUNDARIES (WHOLE YEARS AT THE RATING DATE) --
000960*    CHILD 0-18, YOUNG-ADULT 19-25, ADULT 26 AND OVER.
000970*
000980  77  WS-AGE-CHILD-MAX            PIC 99       VALUE 18.
000990  77  WS-AGE-YOUNG-ADULT-MAX      PIC 99       VALUE 25.
001000*
001010*    WORK FIELDS FOR THE MONEY / RAPPEN ROUNDING ROUTINES
001020*    (CC040/CC050).
001030*
001040  01  WS-MONEY-WORK.
001050      03  WS-RAPPEN-TEMP           PIC 9(9)      COMP-3.
001051*                                 MUST STAY 2 DECIMALS -- THE
001052*                                 KVG RATE MANUAL CALLS FOR THE
001053*                                 ANNUALISED-PLUS-SURCHARGE
001054*                                 FIGURE TO BE ROUNDED TO THE
001055*                                 CENT BEFORE IT IS EVER DIVIDED
001056*                                 BY THE BILLING PERIODS -- SEE
001057*                                 CHANGE GV-0299 BELOW.
001060      03  WS-ADJUSTED-ANNUAL       PIC 9(7)V99   COMP-3.
001070      03  WS-ANNUAL-BASE           PIC 9(7)V99   COMP-3.
001080      03  WS-ADJ-FRACTION          PIC 9V9(4)    COMP-3.
001090      03  FILLER                   PIC X(1).
001100*
001110*    AHV-NUMBER FORMAT BREAKDOWN, USED TO TEST
001120*    756.DDDD.DDDD.DD WITHOUT AN INTRINSIC FUNCTION --
001130*    SEE BB010-VALIDATE-AHV-NUMBER.
001140*
001150  01  WS-AHV-CHECK-FIELDS.
001160      03  WS-AHV-PREFIX            PIC X(3).
001170      03  WS-AHV-DOT1              PIC X.
001180      03  WS-AHV-BLOCK1            PIC X(4).
001190      03  WS-AHV-DOT2              PIC X.
001200      03  WS-AHV-BLOCK2            PIC X(4).
001210      03  WS-AHV-DOT3              PIC X.
001220      03  WS-AHV-BLOCK3            PIC XX.
001230      03  FILLER                   PIC X(1).
001240*
001250*    UNFORMATTED (13-DIGIT, NO DOTS) FORM OF THE AHV
001260*    NUMBER, USED BY BB015-REFORMAT-AHV-NUMBER WHEN AN
001270*    EXTRACT ARRIVES WITHOUT THE DOTS.
001280*
001290  01  WS-AHV-UNFORMATTED-BASE.
001300      03  WS-AHV-UNFORMATTED       PIC 9(13).
001310      03  FILLER                   PIC X(1).
001320  01  WS-AHV-UNFORMATTED-TBL REDEFINES WS-AHV-UNFORMATTED-BASE.
001330      03  WS-AHV-UNF-COUNTRY       PIC 9(3).
001340      03  WS-AHV-UNF-BLOCK1        PIC 9(4).
001350      03  WS-AHV-UNF-BLOCK2        PIC 9(4).
001360      03  WS-AHV-UNF-BLOCK3        PIC 99.
001370      03  FILLER                   PIC X(1).
001380  77  WS-AHV-FORMATTED            PIC X(16).
001390*
001400*    ERROR / STATUS LITERALS USED BY THE RUN.
001410*
001420  01  ERROR-MESSAGES.
001430      03  GV001  PIC X(40) VALUE
001440          "GV001 PERSON-IN FILE NOT FOUND -       ".
001450      03  GV002  PIC X(40) VALUE
001460          "GV002 PERSON-OUT OPEN FAILED - STATUS   ".
001470      03  GV003  PIC X(40) VALUE
001480          "GV003 CONTROL-REPORT OPEN FAILED - RC   ".
001490      03  GV004  PIC X(36) VALUE
001500          "GV004 NOTHING TO DO - EMPTY INPUT.  ".
001510      03  FILLER PIC X(1).
001520*
