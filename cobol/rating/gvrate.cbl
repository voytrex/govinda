000100*****************************************************
000110**                                                  *
000120**   GVRATE  --  GOVINDA PREMIUM RATING KERNEL      *
000130**                                                  *
000140**   READS PERSON-IN (ONE RECORD PER INSURED        *
000150**   PERSON), VALIDATES AND RATES EACH PERSON,       *
000160**   WRITES PERSON-OUT ONE-FOR-ONE, AND PRODUCES     *
000170**   A HOUSEHOLD CONTROL-BREAK REPORT ON             *
000180**   CONTROL-REPORT.                                 *
000190**                                                   *
000200*****************************************************
000210  IDENTIFICATION          DIVISION.
000220*================================
000230*
000240      PROGRAM-ID.        GVRATE.
000250***
000260      AUTHOR.            R DUBACH, DIPL INFORMATIKER, 14/03/1987.
000270***
000280      INSTALLATION.      GOVINDA KRANKENVERSICHERUNG - RATING SYSTEMS.
000290***
000300      DATE-WRITTEN.      14/03/1987.
000310***
000320      DATE-COMPILED.
000330***
000340      SECURITY.          COPYRIGHT (C) 1987 GOVINDA KRANKENVERSICHERUNG.
000350*                      FOR INTERNAL USE ONLY -- NOT TO BE DISCLOSED
000360*                      OUTSIDE THE RATING SYSTEMS GROUP WITHOUT
000370*                      WRITTEN CONSENT OF THE DATA PROCESSING MANAGER.
000380***
000390*   REMARKS.            PREMIUM RATING BATCH RUN FOR THE KVG BASIC
000400*                      INSURANCE BOOK.  ONE PASS, NO DATABASE, NO
000410*                      TERMINAL I/O -- STRAIGHT EXTRACT IN, EXTRACT
000420*                      AND CONTROL REPORT OUT.  RUN NIGHTLY FROM THE
000430*                      BATCH SCHEDULER AFTER THE MEMBERSHIP EXTRACT.
000440***
000450*------------------------------------------------------
000460* CHANGE LOG
000470*   14/03/87  RD   GV-0001  PROGRAM WRITTEN AND TESTED
000480*                           AGAINST THE FIRST MEMBERSHIP
000490*                           EXTRACT LAYOUT.
000500*   02/12/87  RD   GV-0014  HOUSEHOLD-ROLE FIELD WIDENED
000510*                           IN WSPRSIN, BB000 ADJUSTED.
000520*   19/05/89  RD   GV-0047  FRANCHISE TABLE REBUILT AFTER
000530*                           THE 1989 KVG TARIFF CHANGE --
000540*                           TIER 400 ADDED FOR CHILDREN.
000550*   14/02/91  HF   GV-0098  AHV-NO FORMAT CHECK TIGHTENED,
000560*                           PREFIX MUST NOW BE 756.
000570*   11/03/92  HF   GV-0133  AGE-GROUP OUTPUT WIDENED TO
000580*                           CARRY YOUNG_ADULT IN FULL.
000590*   23/09/94  HF   GV-0177  RAPPEN ROUNDING ROUTINE
000600*                           REWRITTEN -- OLD VERSION ROUNDED
000610*                           TO THE NEAREST 10 RAPPEN, AUDIT
000620*                           QUERY GV-0175 CONFIRMED 5 RAPPEN
000630*                           IS THE STATUTORY UNIT.
000640*   09/01/99  MK   GV-0210  Y2K REVIEW -- BIRTH-DATE AND
000650*                           RATING-DATE ARE BOTH CCYYMMDD
000660*                           THROUGHOUT, NO 2-DIGIT YEAR
000670*                           WINDOWING ANYWHERE IN THIS
000680*                           PROGRAM.  SIGNED OFF MK/RD.
000690*   23/06/03  HF   GV-0266  FRANCHISE ELIGIBILITY MASKS
000700*                           ADDED AFTER QUERY ON TIER 300
000710*                           BEING LEGAL FOR BOTH BANDS.
000720*   14/05/01  HF   GV-0241  BILLING ADJUSTMENT PERCENT
000730*                           WIDENED TO CARRY THE 2.00
000740*                           PERCENT ANNUAL TIER.
000750*   30/10/03  HF   GV-0281  GRAND TOTAL LINE ADDED TO
000760*                           CONTROL-REPORT AT MGMT REQUEST.
000770*   11/03/05  HF   GV-0301  BAD AHV-NO WAS FALLING THROUGH
000780*                           TO AGE/FRANCHISE/PREMIUM CALC
000790*                           INSTEAD OF BEING REJECTED --
000800*                           BB000 NOW TESTS AHV-VALID-SW
000810*                           RIGHT AFTER BB010, SAME AS THE
000820*                           FUTURE-BIRTH-DATE TEST.
000830*   02/04/05  HF   GV-0299  WS-ADJUSTED-ANNUAL IN WSPRTAB
000840*                           NARROWED BACK TO 2 DECIMALS --
000850*                           SEE THAT COPYBOOK'S LOG.  BB050
000860*                           NOW ROUNDS TO THE CENT BEFORE
000870*                           DIVIDING BY THE BILLING PERIODS,
000880*                           AS THE RATE MANUAL REQUIRES.
000890*   15/04/05  HF   GV-0305  STRING ... DELIMITED BY SPACE
000900*                           BUILDING PRO-FULL-NAME WAS
000910*                           BREAKING ON ANY EMBEDDED SPACE,
000920*                           NOT JUST TRAILING PADDING --
000930*                           "ANNA MARIA" / "VON ALLMEN" CAME
000940*                           OUT AS "ANNA VON".  BB000-BUILD-
000950*                           OUTPUT NOW TRIMS TRAILING SPACES
000960*                           BY REFERENCE MODIFICATION (SEE
000970*                           NEW BB025-TRIM-NAME-FIELDS) AND
000980*                           STRINGS ON THE TRIMMED LENGTHS.
000990*   29/04/05  HF   GV-0309  "-START." PARAGRAPHS DROPPED
001000*                           FROM EVERY SECTION AT DP
001010*                           STANDARDS REVIEW -- NOT THIS
001020*                           SHOP'S CONVENTION, LOGIC NOW
001030*                           SITS DIRECTLY UNDER THE SECTION
001040*                           HEADER THE WAY VACPRINT/PYRGSTR
001050*                           ALWAYS DID IT.  ONLY THE
001060*                           "-EXIT." PARAGRAPH REMAINS.
001070*   06/05/05  HF   GV-0312  THREE CONTROL-REPORT CAPTION
001080*                           LITERALS WERE LONGER THAN THE
001090*                           FILLER THEY WERE MOVED INTO --
001100*                           WS-RPT-HEAD-1, -TOTAL-LINE-4,
001110*                           -TOTAL-LINE-5 -- COMPILER CAUGHT
001120*                           IT DEAD.  PICTURES WIDENED TO
001130*                           FIT, TRAILING FILLER TRIMMED
001140*                           BACK SO EACH LINE STAYS AT 132.
001150*   06/05/05  HF   GV-0313  DD010 WAS COUNTING HOUSEHOLD
001160*                           CHILDREN OFF WS-AGE-GROUP, THE
001170*                           PREMIUM AGE BAND -- KVG AUDIT
001180*                           POINTED OUT THE CONTROL-REPORT'S
001190*                           CHILD COUNT IS A HOUSEHOLD-ROLE
001200*                           FIGURE, NOT AN AGE-BAND FIGURE,
001210*                           A DEPENDENT CAN BE A HOUSEHOLD
001220*                           "CHILD" WELL PAST AGE 18.  DD010
001230*                           NOW TESTS PRI-HOUSEHOLD-ROLE.
001240*   06/05/05  HF   GV-0314  WS-RUN-COUNTERS AND WS-GRAND-
001250*                           PREMIUM CARRIED NO VALUE ZERO --
001260*                           UNLIKE WS-HOUSEHOLD-TOTALS, WHICH
001270*                           DD005 ALWAYS ZEROES.  ON WORKING-
001280*                           STORAGE WITH NO VALUE CLAUSE THE
001290*                           STANDARD DOES NOT GUARANTEE ZERO
001300*                           AT LOAD TIME -- CONTROL-REPORT'S
001310*                           GRAND TOTALS COULD COME OUT
001320*                           WRONG.  ALL FIVE FIELDS NOW
001330*                           VALUE ZERO, SAME AS VACPRINT'S
001340*                           WS-REC-CNT/WS-PAGE-CNT ALWAYS
001350*                           CARRY.
001360*   06/05/05  HF   GV-0315  WS-RPT-TOTAL-LINE-2 AND -3 SUMMED
001370*                           TO 133 BYTES, ONE OVER THE
001380*                           REPORT'S OWN 132-COLUMN DESIGN --
001390*                           WS-TOT-HOUSEHOLDS/WS-TOT-RECS-READ
001400*                           ARE 6 BYTES, NOT THE 3 THE
001410*                           SPACING IMPLIED.  TRAILING FILLER
001420*                           ON BOTH TRIMMED BY 1 BYTE.
001430*------------------------------------------------------
001440*
001450  ENVIRONMENT              DIVISION.
001460*================================
001470  CONFIGURATION            SECTION.
001480  SOURCE-COMPUTER.         IBM-370.
001490  OBJECT-COMPUTER.         IBM-370.
001500  SPECIAL-NAMES.
001510      C01 IS TOP-OF-FORM
001520      CLASS WS-NUMERIC-CLASS IS "0" THRU "9"
001530      UPSI-0 ON STATUS IS WS-UPSI-TEST-RUN
001540          OFF STATUS IS WS-UPSI-PRODUCTION-RUN.
001550*
001560  INPUT-OUTPUT             SECTION.
001570  FILE-CONTROL.
001580      SELECT PERSON-IN-FILE    ASSIGN TO PERSONIN
001590          ORGANIZATION IS LINE SEQUENTIAL
001600          FILE STATUS IS WS-PRI-STATUS.
001610      SELECT PERSON-OUT-FILE   ASSIGN TO PERSONOUT
001620          ORGANIZATION IS LINE SEQUENTIAL
001630          FILE STATUS IS WS-PRO-STATUS.
001640      SELECT CONTROL-REPT-FILE ASSIGN TO CTLRPT
001650          ORGANIZATION IS LINE SEQUENTIAL
001660          FILE STATUS IS WS-RPT-STATUS.
001670*
001680  DATA                     DIVISION.
001690*================================
001700  FILE                     SECTION.
001710*
001720  FD  PERSON-IN-FILE.
001730      COPY WSPRSIN.
001740*
001750  FD  PERSON-OUT-FILE.
001760      COPY WSPRSOUT.
001770*
001780  FD  CONTROL-REPT-FILE.
001790  01  RPT-PRINT-LINE.
001800      03  RPT-PRINT-TEXT           PIC X(131).
001810      03  FILLER                   PIC X(1).
001820*
001830  WORKING-STORAGE          SECTION.
001840*
001850*    FILE STATUS / SWITCH AREA.
001860  01  WS-FILE-STATUSES.
001870      03  WS-PRI-STATUS           PIC XX.
001880      03  WS-PRO-STATUS           PIC XX.
001890      03  WS-RPT-STATUS           PIC XX.
001900      03  FILLER                  PIC X(1).
001910  01  WS-SWITCHES.
001920      03  WS-EOF-SW               PIC X    VALUE "N".
001930          88  WS-EOF              VALUE "Y".
001940      03  WS-FIRST-REC-SW         PIC X    VALUE "Y".
001950          88  WS-FIRST-REC        VALUE "Y".
001960      03  WS-UPSI-TEST-RUN        PIC X.
001970      03  WS-UPSI-PRODUCTION-RUN  PIC X.
001980      03  FILLER                  PIC X(1).
001990*
002000*    RUN-LEVEL COUNTERS -- ALL COMP PER DP STANDARDS.
002010*    06/05/05  HF  GV-0314  THE FIVE RUN-TOTAL FIELDS HAD NO
002020*                          VALUE ZERO, SAME AS WS-REC-CNT IN
002030*                          VACPRINT ALWAYS CARRIES -- ON THIS
002040*                          TARGET WORKING-STORAGE WITH NO
002050*                          VALUE CLAUSE IS NOT GUARANTEED
002060  01  WS-RUN-COUNTERS.
002070*                          ZERO AT LOAD TIME, SO CONTROL-
002080*                          REPORT'S GRAND TOTALS COULD COME
002090*                          OUT WRONG.  ALL FIVE NOW VALUE
002100*                          ZERO.
002110      03  WS-RECS-READ            PIC 9(7) COMP VALUE ZERO.
002120      03  WS-RECS-RATED           PIC 9(7) COMP VALUE ZERO.
002130      03  WS-RECS-REJECTED        PIC 9(7) COMP VALUE ZERO.
002140      03  WS-HOUSEHOLDS-CNT       PIC 9(5) COMP VALUE ZERO.
002150      03  WS-TIER-IX              PIC 9(2) COMP.
002160      03  WS-FREQ-IX              PIC 9(2) COMP.
002170      03  FILLER                  PIC X(1).
002180*
002190*    GENERIC CHF WORK FIELDS FOR THE CC010/CC020/CC030 CHECKED
002200*    MONEY ROUTINES -- NOT WIRED INTO THE RATING PASS ITSELF,
002210*    KEPT FOR PARITY WITH THE OLD RATE-TABLE MONEY CLASS.
002220  01  WS-MONEY-GENERIC-WORK.
002230      03  WS-MONEY-CCY-A          PIC XXX     VALUE "CHF".
002240      03  WS-MONEY-CCY-B          PIC XXX     VALUE "CHF".
002250      03  WS-MONEY-AMT-A          PIC 9(7)V99 COMP-3.
002260      03  WS-MONEY-AMT-B          PIC 9(7)V99 COMP-3.
002270      03  WS-SCALE-OK-SW          PIC X.
002280      03  FILLER                  PIC X(1).
002290*
002300*    GRAND TOTAL ACCUMULATORS, CARRIED TO DD030.
002310  01  WS-GRAND-TOTALS.
002320      03  WS-GRAND-PREMIUM        PIC 9(9)V99 COMP-3 VALUE ZERO.
002330      03  FILLER                  PIC X(1).
002340*
002350*    PER-HOUSEHOLD ACCUMULATORS, RESET AT EACH BREAK.
002360  01  WS-HOUSEHOLD-TOTALS.
002370      03  WS-HHT-MEMBER-CNT       PIC 9(3) COMP.
002380      03  WS-HHT-CHILD-CNT        PIC 9(3) COMP.
002390      03  WS-HHT-PREMIUM-TOT      PIC 9(9)V99 COMP-3.
002400      03  WS-PREV-HOUSEHOLD-ID    PIC X(10).
002410      03  FILLER                  PIC X(1).
002420*
002430*    CURRENT RECORD WORK FIELDS.
002440  01  WS-PERSON-WORK.
002450      03  WS-AGE                  PIC 9(3) COMP.
002460      03  WS-AGE-GROUP            PIC X(11).
002470      03  WS-AHV-VALID-SW         PIC X.
002480      03  WS-FRANCHISE-VALID-SW   PIC X.
002490      03  WS-DEFAULT-FRANCHISE    PIC 9(4).
002500      03  WS-PERIOD-PREMIUM       PIC 9(6)V99 COMP-3.
002510      03  WS-ANNUAL-PREMIUM       PIC 9(7)V99 COMP-3.
002520      03  WS-RATING-STATUS        PIC X(6).
002530      03  WS-FULL-NAME            PIC X(61).
002540*                                 TRIMMED LENGTHS FOR BB025
002550      03  WS-FIRST-NAME-LEN       PIC 9(2) COMP.
002560      03  WS-LAST-NAME-LEN        PIC 9(2) COMP.
002570      03  WS-NAME-SCAN-IX         PIC 9(2) COMP.
002580      03  FILLER                  PIC X(1).
002590*
002600*    RATING DATE AND BIRTH DATE BROKEN OUT FOR THE
002610*    WHOLE-YEAR AGE COMPARE IN BB020 -- NO INTRINSIC
002620*    FUNCTION IS USED, PER DP STANDARDS MANUAL SECN 4.
002630  01  WS-TODAY-CCYYMMDD-REC.
002640      03  WS-TODAY-CCYYMMDD        PIC 9(8).
002650      03  FILLER                   PIC X(1).
002660  01  WS-RATING-DATE REDEFINES WS-TODAY-CCYYMMDD-REC.
002670      03  WS-RTG-CCYY              PIC 9(4).
002680      03  WS-RTG-MM                PIC 9(2).
002690      03  WS-RTG-DD                PIC 9(2).
002700      03  FILLER                   PIC X(1).
002710  01  WS-BIRTH-WORK-REC.
002720      03  WS-BIRTH-WORK            PIC 9(8).
002730      03  FILLER                   PIC X(1).
002740  01  WS-BIRTH-DATE REDEFINES WS-BIRTH-WORK-REC.
002750      03  WS-BRT-CCYY              PIC 9(4).
002760      03  WS-BRT-MM                PIC 9(2).
002770      03  WS-BRT-DD                PIC 9(2).
002780      03  FILLER                   PIC X(1).
002790  01  WS-TODAY-TEXT.
002800      03  WS-TXT-CCYY              PIC 9(4).
002810      03  FILLER                   PIC X     VALUE "-".
002820      03  WS-TXT-MM                PIC 9(2).
002830      03  FILLER                   PIC X     VALUE "-".
002840      03  WS-TXT-DD                PIC 9(2).
002850*
002860  COPY WSPRTAB.
002870*
002880*    CONTROL-REPORT PRINT LINES -- PLAIN LINE SEQUENTIAL
002890*    TEXT, NOT A SPOOLED PRINTER, SO NO RW AND NO C01
002900*    TOP-OF-FORM CHANNEL IS ACTUALLY PUNCHED -- THE
002910*    SPECIAL-NAMES ENTRY ABOVE IS KEPT FOR CONSISTENCY
002920*    WITH THE OTHER RATING-SYSTEMS PROGRAMS.
002930  01  WS-RPT-HEAD-1.
002940*                                 GV-0312 -- WAS X(40), THE
002950*                                 CAPTION ITSELF IS 44 BYTES,
002960*                                 WIDENED TO FIT.
002970      03  FILLER                   PIC X(44) VALUE
002980          "GOVINDA KRANKENVERSICHERUNG - PREMIUM RATING".
002990      03  FILLER                   PIC X(88) VALUE SPACES.
003000  01  WS-RPT-HEAD-2.
003010      03  FILLER                   PIC X(10) VALUE "RUN DATE: ".
003020      03  WS-H2-DATE               PIC X(10).
003030      03  FILLER                   PIC X(112) VALUE SPACES.
003040  01  WS-RPT-HEAD-3.
003050      03  FILLER                   PIC X(132) VALUE ALL "-".
003060  01  WS-RPT-HEAD-4.
003070      03  FILLER                   PIC X(12) VALUE "HOUSEHOLD-ID".
003080      03  FILLER                   PIC X(4)  VALUE SPACES.
003090      03  FILLER                   PIC X(7)  VALUE "MEMBERS".
003100      03  FILLER                   PIC X(4)  VALUE SPACES.
003110      03  FILLER                   PIC X(8)  VALUE "CHILDREN".
003120      03  FILLER                   PIC X(4)  VALUE SPACES.
003130      03  FILLER                   PIC X(20) VALUE "HOUSEHOLD ANNUAL CHF".
003140      03  FILLER                   PIC X(73) VALUE SPACES.
003150  01  WS-RPT-DETAIL-LINE.
003160      03  WS-DTL-HOUSEHOLD-ID      PIC X(10).
003170      03  FILLER                   PIC X(6)  VALUE SPACES.
003180      03  WS-DTL-MEMBER-CNT        PIC ZZ9.
003190      03  FILLER                   PIC X(8)  VALUE SPACES.
003200      03  WS-DTL-CHILD-CNT         PIC ZZ9.
003210      03  FILLER                   PIC X(9)  VALUE SPACES.
003220      03  WS-DTL-PREMIUM           PIC ZZ,ZZZ,ZZ9.99.
003230      03  FILLER                   PIC X(71) VALUE SPACES.
003240  01  WS-RPT-TOTAL-LINE-1.
003250      03  FILLER                   PIC X(132) VALUE ALL "-".
003260  01  WS-RPT-TOTAL-LINE-2.
003270*                                 GV-0315 -- LINE WAS 133
003280*                                 BYTES, ONE OVER, FILLER
003290*                                 TRIMMED TO MATCH.
003300      03  FILLER                   PIC X(22) VALUE
003310          "TOTAL HOUSEHOLDS RATED".
003320      03  FILLER                   PIC X(3)  VALUE SPACES.
003330      03  WS-TOT-HOUSEHOLDS        PIC ZZ,ZZ9.
003340      03  FILLER                   PIC X(101) VALUE SPACES.
003350  01  WS-RPT-TOTAL-LINE-3.
003360*                                 GV-0315 -- LINE WAS 133
003370*                                 BYTES, ONE OVER, FILLER
003380*                                 TRIMMED TO MATCH.
003390      03  FILLER                   PIC X(18) VALUE "TOTAL PERSONS READ".
003400      03  FILLER                   PIC X(3)  VALUE SPACES.
003410      03  WS-TOT-RECS-READ         PIC ZZ,ZZ9.
003420      03  FILLER                   PIC X(105) VALUE SPACES.
003430  01  WS-RPT-TOTAL-LINE-4.
003440*                                 GV-0312 -- WAS X(20), THE
003450*                                 CAPTION IS 22 BYTES.
003460      03  FILLER                   PIC X(22) VALUE "TOTAL PERSONS REJECTED".
003470      03  FILLER                   PIC X(1)  VALUE SPACES.
003480      03  WS-TOT-RECS-REJECTED     PIC ZZ,ZZ9.
003490      03  FILLER                   PIC X(103) VALUE SPACES.
003500  01  WS-RPT-TOTAL-LINE-5.
003510*                                 GV-0312 -- WAS X(19), THE
003520*                                 CAPTION IS 22 BYTES.
003530      03  FILLER                   PIC X(22) VALUE "GRAND TOTAL ANNUAL CHF".
003540      03  FILLER                   PIC X(1)  VALUE SPACES.
003550      03  WS-TOT-GRAND-PREMIUM     PIC ZZZ,ZZZ,ZZ9.99.
003560      03  FILLER                   PIC X(95) VALUE SPACES.
003570*
003580  PROCEDURE                DIVISION.
003590*================================
003600*
003610****************************************************
003620**   AA000-MAIN -- TOP LEVEL CONTROL.
003630****************************************************
003640  AA000-MAIN SECTION.
003650      PERFORM AA010-OPEN-FILES THRU AA010-EXIT.
003660      PERFORM AA015-WRITE-REPORT-HEADING THRU AA015-EXIT.
003670      PERFORM AA060-READ-NEXT-RECORD THRU AA060-EXIT.
003680      IF WS-EOF
003690          DISPLAY GV004
003700      END-IF.
003710      PERFORM BB000-RATE-ONE-PERSON THRU BB000-EXIT
003720          UNTIL WS-EOF.
003730      IF NOT WS-FIRST-REC
003740          PERFORM DD020-HOUSEHOLD-BREAK THRU DD020-EXIT
003750      END-IF.
003760      PERFORM DD030-WRITE-GRAND-TOTALS THRU DD030-EXIT.
003770      PERFORM AA090-CLOSE-FILES THRU AA090-EXIT.
003780      STOP RUN.
003790  AA000-EXIT.
003800      EXIT.
003810*
003820****************************************************
003830**   AA010-OPEN-FILES.
003840**   14/03/87  RD  GV-0001  ORIGINAL.
003850**   14/02/91  HF  GV-0098  ADDED THE EMPTY-FILE TEST
003860**                          AFTER AN EMPTY EXTRACT WAS
003870**                          ALLOWED TO RUN CLEAN WITH NO
003880**                          WARNING GIVEN.
003890****************************************************
003900  AA010-OPEN-FILES SECTION.
003910      OPEN INPUT  PERSON-IN-FILE.
003920      IF WS-PRI-STATUS NOT = "00"
003930          DISPLAY GV001 WS-PRI-STATUS
003940          GO TO AA010-ABORT
003950      END-IF.
003960      OPEN OUTPUT PERSON-OUT-FILE.
003970      IF WS-PRO-STATUS NOT = "00"
003980          DISPLAY GV002 WS-PRO-STATUS
003990          GO TO AA010-ABORT
004000      END-IF.
004010      OPEN OUTPUT CONTROL-REPT-FILE.
004020      IF WS-RPT-STATUS NOT = "00"
004030          DISPLAY GV003 WS-RPT-STATUS
004040          GO TO AA010-ABORT
004050      END-IF.
004060      GO TO AA010-EXIT.
004070  AA010-ABORT.
004080      CLOSE PERSON-IN-FILE PERSON-OUT-FILE CONTROL-REPT-FILE.
004090      STOP RUN.
004100  AA010-EXIT.
004110      EXIT.
004120*
004130****************************************************
004140**   AA015-WRITE-REPORT-HEADING.
004150****************************************************
004160  AA015-WRITE-REPORT-HEADING SECTION.
004170      ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
004180      MOVE WS-RTG-CCYY TO WS-TXT-CCYY.
004190      MOVE WS-RTG-MM   TO WS-TXT-MM.
004200      MOVE WS-RTG-DD   TO WS-TXT-DD.
004210      MOVE WS-TODAY-TEXT TO WS-H2-DATE.
004220      MOVE WS-RPT-HEAD-1 TO RPT-PRINT-LINE.
004230      WRITE RPT-PRINT-LINE.
004240      MOVE WS-RPT-HEAD-2 TO RPT-PRINT-LINE.
004250      WRITE RPT-PRINT-LINE.
004260      MOVE WS-RPT-HEAD-3 TO RPT-PRINT-LINE.
004270      WRITE RPT-PRINT-LINE.
004280      MOVE WS-RPT-HEAD-4 TO RPT-PRINT-LINE.
004290      WRITE RPT-PRINT-LINE.
004300  AA015-EXIT.
004310      EXIT.
004320*
004330****************************************************
004340**   AA060-READ-NEXT-RECORD -- READ-AHEAD, DRIVES THE
004350**   PERFORM ... UNTIL WS-EOF LOOP IN AA000-MAIN.
004360****************************************************
004370  AA060-READ-NEXT-RECORD SECTION.
004380      READ PERSON-IN-FILE
004390          AT END
004400              MOVE "Y" TO WS-EOF-SW
004410          NOT AT END
004420              ADD 1 TO WS-RECS-READ
004430      END-READ.
004440  AA060-EXIT.
004450      EXIT.
004460*
004470****************************************************
004480**   AA090-CLOSE-FILES.
004490****************************************************
004500  AA090-CLOSE-FILES SECTION.
004510      CLOSE PERSON-IN-FILE.
004520      CLOSE PERSON-OUT-FILE.
004530      CLOSE CONTROL-REPT-FILE.
004540  AA090-EXIT.
004550      EXIT.
004560*
004570****************************************************
004580**   BB000-RATE-ONE-PERSON -- ONE PASS OF THE READ-
004590**   AHEAD LOOP.  HANDLES THE CONTROL BREAK ON
004600**   HOUSEHOLD-ID, RATES THE CURRENT RECORD, WRITES
004610**   PERSON-OUT, ACCUMULATES THE HOUSEHOLD TOTALS, AND
004620**   READS THE NEXT RECORD BEFORE RETURNING.
004630**   19/05/89  RD  GV-0047  NO CHANGE HERE, NOTED FOR
004640**                          THE FRANCHISE TABLE REBUILD.
004650****************************************************
004660  BB000-RATE-ONE-PERSON SECTION.
004670      IF WS-FIRST-REC
004680          MOVE "N" TO WS-FIRST-REC-SW
004690          MOVE PRI-HOUSEHOLD-ID TO WS-PREV-HOUSEHOLD-ID
004700          PERFORM DD005-ZERO-HOUSEHOLD-TOTALS THRU DD005-EXIT
004710      END-IF.
004720      IF PRI-HOUSEHOLD-ID NOT = WS-PREV-HOUSEHOLD-ID
004730          PERFORM DD020-HOUSEHOLD-BREAK THRU DD020-EXIT
004740          MOVE PRI-HOUSEHOLD-ID TO WS-PREV-HOUSEHOLD-ID
004750      END-IF.
004760      MOVE "RATED" TO WS-RATING-STATUS.
004770      MOVE "Y" TO WS-AHV-VALID-SW.
004780      MOVE "Y" TO WS-FRANCHISE-VALID-SW.
004790      MOVE ZERO TO WS-AGE.
004800      MOVE SPACES TO WS-AGE-GROUP.
004810      MOVE ZERO TO WS-DEFAULT-FRANCHISE.
004820      MOVE ZERO TO WS-PERIOD-PREMIUM.
004830      MOVE ZERO TO WS-ANNUAL-PREMIUM.
004840      PERFORM BB025-TRIM-NAME-FIELDS THRU BB025-EXIT.
004850      PERFORM BB010-VALIDATE-AHV-NUMBER THRU BB010-EXIT.
004860      IF WS-AHV-VALID-SW = "N"
004870          MOVE "REJECT" TO WS-RATING-STATUS
004880          GO TO BB000-BUILD-OUTPUT
004890      END-IF.
004900      PERFORM BB020-COMPUTE-AGE THRU BB020-EXIT.
004910      IF WS-RATING-STATUS = "REJECT"
004920          GO TO BB000-BUILD-OUTPUT
004930      END-IF.
004940      PERFORM BB030-DETERMINE-AGE-GROUP THRU BB030-EXIT.
004950      PERFORM BB040-VALIDATE-FRANCHISE THRU BB040-EXIT.
004960      PERFORM BB050-COMPUTE-PERIOD-PREMIUM THRU BB050-EXIT.
004970  BB000-BUILD-OUTPUT.
004980      MOVE SPACES TO WS-FULL-NAME.
004990      STRING PRI-FIRST-NAME (1:WS-FIRST-NAME-LEN) DELIMITED BY SIZE
005000          " " DELIMITED BY SIZE
005010          PRI-LAST-NAME (1:WS-LAST-NAME-LEN) DELIMITED BY SIZE
005020          INTO WS-FULL-NAME
005030      END-STRING.
005040      MOVE PRI-PERSON-ID       TO PRO-PERSON-ID.
005050      MOVE PRI-HOUSEHOLD-ID    TO PRO-HOUSEHOLD-ID.
005060      MOVE WS-FULL-NAME        TO PRO-FULL-NAME.
005070      MOVE WS-AGE              TO PRO-AGE.
005080      MOVE WS-AGE-GROUP        TO PRO-AGE-GROUP.
005090      MOVE WS-AHV-VALID-SW     TO PRO-AHV-VALID.
005100      MOVE WS-FRANCHISE-VALID-SW TO PRO-FRANCHISE-VALID.
005110      MOVE WS-DEFAULT-FRANCHISE TO PRO-DEFAULT-FRANCHISE.
005120      MOVE WS-PERIOD-PREMIUM   TO PRO-PERIOD-PREMIUM.
005130      MOVE WS-ANNUAL-PREMIUM   TO PRO-ANNUAL-PREMIUM.
005140      MOVE WS-RATING-STATUS    TO PRO-RATING-STATUS.
005150      WRITE PRO-PERSON-RECORD.
005160      IF WS-RATING-STATUS = "REJECT"
005170          ADD 1 TO WS-RECS-REJECTED
005180      ELSE
005190          ADD 1 TO WS-RECS-RATED
005200          PERFORM DD010-ACCUMULATE-HOUSEHOLD THRU DD010-EXIT
005210      END-IF.
005220      PERFORM AA060-READ-NEXT-RECORD THRU AA060-EXIT.
005230  BB000-EXIT.
005240      EXIT.
005250*
005260****************************************************
005270**   BB010-VALIDATE-AHV-NUMBER.  A BLANK AHV-NO IS
005280**   VALID (NOT EVERY DEPENDANT HAS ONE YET).  AN
005290**   UNFORMATTED 13-DIGIT NUMBER IS REFORMATTED FIRST.
005300**   14/02/91  HF  GV-0098  PREFIX MUST NOW BE 756.
005310****************************************************
005320  BB010-VALIDATE-AHV-NUMBER SECTION.
005330      IF PRI-AHV-NO = SPACES
005340          MOVE "Y" TO WS-AHV-VALID-SW
005350          GO TO BB010-EXIT
005360      END-IF.
005370      IF PRI-AHV-NO (14:3) = SPACES
005380          AND PRI-AHV-NO (1:13) NUMERIC
005390          PERFORM BB015-REFORMAT-AHV-NUMBER THRU BB015-EXIT
005400          MOVE WS-AHV-FORMATTED TO WS-AHV-CHECK-FIELDS
005410      ELSE
005420          MOVE PRI-AHV-NO TO WS-AHV-CHECK-FIELDS
005430      END-IF.
005440      IF WS-AHV-PREFIX = "756"
005450          AND WS-AHV-DOT1 = "."
005460          AND WS-AHV-BLOCK1 NUMERIC
005470          AND WS-AHV-DOT2 = "."
005480          AND WS-AHV-BLOCK2 NUMERIC
005490          AND WS-AHV-DOT3 = "."
005500          AND WS-AHV-BLOCK3 NUMERIC
005510          MOVE "Y" TO WS-AHV-VALID-SW
005520      ELSE
005530          MOVE "N" TO WS-AHV-VALID-SW
005540      END-IF.
005550  BB010-EXIT.
005560      EXIT.
005570*
005580****************************************************
005590**   BB015-REFORMAT-AHV-NUMBER -- 13-DIGIT UNDOTTED
005600**   FORM INTO THE STANDARD 756.DDDD.DDDD.DD PATTERN.
005610**   ONLY REACHED WHEN THE EXTRACT HAS DELIVERED THE
005620**   NUMBER UNDOTTED, LEFT-JUSTIFIED IN PRI-AHV-NO.
005630****************************************************
005640  BB015-REFORMAT-AHV-NUMBER SECTION.
005650      MOVE PRI-AHV-NO (1:13) TO WS-AHV-UNFORMATTED.
005660      MOVE SPACES TO WS-AHV-FORMATTED.
005670      STRING WS-AHV-UNF-COUNTRY DELIMITED BY SIZE
005680          "." DELIMITED BY SIZE
005690          WS-AHV-UNF-BLOCK1 DELIMITED BY SIZE
005700          "." DELIMITED BY SIZE
005710          WS-AHV-UNF-BLOCK2 DELIMITED BY SIZE
005720          "." DELIMITED BY SIZE
005730          WS-AHV-UNF-BLOCK3 DELIMITED BY SIZE
005740          INTO WS-AHV-FORMATTED
005750      END-STRING.
005760  BB015-EXIT.
005770      EXIT.
005780*
005790****************************************************
005800**   BB020-COMPUTE-AGE -- WHOLE YEARS FROM BIRTH-DATE
005810**   TO THE RATING DATE.  A BIRTH-DATE AFTER THE
005820**   RATING DATE IS REJECTED OUTRIGHT.  NO INTRINSIC
005830**   FUNCTION IS USED -- SEE DP STANDARDS MANUAL SECN 4.
005840****************************************************
005850  BB020-COMPUTE-AGE SECTION.
005860      MOVE PRI-BIRTH-DATE TO WS-BIRTH-WORK.
005870      IF WS-BIRTH-WORK > WS-TODAY-CCYYMMDD
005880          MOVE "REJECT" TO WS-RATING-STATUS
005890          MOVE ZERO TO WS-AGE
005900          GO TO BB020-EXIT
005910      END-IF.
005920      COMPUTE WS-AGE = WS-RTG-CCYY - WS-BRT-CCYY.
005930      IF WS-RTG-MM < WS-BRT-MM
005940          SUBTRACT 1 FROM WS-AGE
005950      ELSE
005960          IF WS-RTG-MM = WS-BRT-MM AND WS-RTG-DD < WS-BRT-DD
005970              SUBTRACT 1 FROM WS-AGE
005980          END-IF
005990      END-IF.
006000  BB020-EXIT.
006010      EXIT.
006020*
006030****************************************************
006040**   BB025-TRIM-NAME-FIELDS -- FINDS THE TRUE LENGTH
006050**   OF PRI-FIRST-NAME AND PRI-LAST-NAME BY SCANNING
006060**   BACKWARD FROM THE END OF EACH FIXED-WIDTH FIELD
006070**   FOR THE LAST NON-SPACE BYTE.  A WHOLLY-BLANK NAME
006080**   IS TREATED AS LENGTH 1 SO THE REFERENCE
006090**   MODIFICATION IN BB000-BUILD-OUTPUT STAYS LEGAL.
006100**   15/04/05  HF  GV-0305  WRITTEN -- THE OLD STRING
006110**                         ... DELIMITED BY SPACE WAS
006120**                         TRUNCATING ON THE FIRST
006130**                         EMBEDDED SPACE IN A TWO-WORD
006140**                         GIVEN NAME OR SURNAME.
006150****************************************************
006160  BB025-TRIM-NAME-FIELDS SECTION.
006170      MOVE 1  TO WS-FIRST-NAME-LEN.
006180      MOVE 30 TO WS-NAME-SCAN-IX.
006190  BB025-SCAN-FIRST.
006200      IF WS-NAME-SCAN-IX = 0
006210          GO TO BB025-SCAN-LAST-INIT
006220      END-IF.
006230      IF PRI-FIRST-NAME (WS-NAME-SCAN-IX:1) NOT = SPACE
006240          MOVE WS-NAME-SCAN-IX TO WS-FIRST-NAME-LEN
006250          GO TO BB025-SCAN-LAST-INIT
006260      END-IF.
006270      SUBTRACT 1 FROM WS-NAME-SCAN-IX.
006280      GO TO BB025-SCAN-FIRST.
006290  BB025-SCAN-LAST-INIT.
006300      MOVE 1  TO WS-LAST-NAME-LEN.
006310      MOVE 30 TO WS-NAME-SCAN-IX.
006320  BB025-SCAN-LAST.
006330      IF WS-NAME-SCAN-IX = 0
006340          GO TO BB025-EXIT
006350      END-IF.
006360      IF PRI-LAST-NAME (WS-NAME-SCAN-IX:1) NOT = SPACE
006370          MOVE WS-NAME-SCAN-IX TO WS-LAST-NAME-LEN
006380          GO TO BB025-EXIT
006390      END-IF.
006400      SUBTRACT 1 FROM WS-NAME-SCAN-IX.
006410      GO TO BB025-SCAN-LAST.
006420  BB025-EXIT.
006430      EXIT.
006440*
006450****************************************************
006460**   BB030-DETERMINE-AGE-GROUP -- CHILD 0-18, YOUNG-
006470**   ADULT 19-25, ADULT 26 AND OVER, PER WSPRTAB.
006480****************************************************
006490  BB030-DETERMINE-AGE-GROUP SECTION.
006500      IF WS-AGE NOT > WS-AGE-CHILD-MAX
006510          MOVE "CHILD"       TO WS-AGE-GROUP
006520          MOVE 0             TO WS-DEFAULT-FRANCHISE
006530      ELSE
006540          IF WS-AGE NOT > WS-AGE-YOUNG-ADULT-MAX
006550              MOVE "YOUNG_ADULT" TO WS-AGE-GROUP
006560          ELSE
006570              MOVE "ADULT"       TO WS-AGE-GROUP
006580          END-IF
006590          MOVE 300           TO WS-DEFAULT-FRANCHISE
006600      END-IF.
006610  BB030-EXIT.
006620      EXIT.
006630*
006640****************************************************
006650**   BB040-VALIDATE-FRANCHISE -- THE CHOSEN FRANCHISE
006660**   MUST APPEAR IN THE TIER TABLE AND BE LEGAL FOR
006670**   THE PERSON'S AGE BAND, PER THE ELIGIBILITY MASKS.
006680**   23/06/03  HF  GV-0266  MASK LOOKUP ADDED.
006690****************************************************
006700  BB040-VALIDATE-FRANCHISE SECTION.
006710      MOVE "N" TO WS-FRANCHISE-VALID-SW.
006720      MOVE ZERO TO WS-TIER-IX.
006730  BB040-SEARCH.
006740      ADD 1 TO WS-TIER-IX.
006750      IF WS-TIER-IX > 11
006760          GO TO BB040-EXIT
006770      END-IF.
006780      IF WS-FRANCHISE-TIER (WS-TIER-IX) NOT = PRI-FRANCHISE-AMT
006790          GO TO BB040-SEARCH
006800      END-IF.
006810      IF WS-AGE-GROUP = "CHILD"
006820          IF WS-FRANCHISE-CHILD-MASK (WS-TIER-IX:1) = "Y"
006830              MOVE "Y" TO WS-FRANCHISE-VALID-SW
006840          END-IF
006850      ELSE
006860          IF WS-FRANCHISE-ADULT-MASK (WS-TIER-IX:1) = "Y"
006870              MOVE "Y" TO WS-FRANCHISE-VALID-SW
006880          END-IF
006890      END-IF.
006900  BB040-EXIT.
006910      EXIT.
006920*
006930****************************************************
006940**   BB050-COMPUTE-PERIOD-PREMIUM -- ANNUALISES THE
006950**   MONTHLY BASE, APPLIES THE BILLING-FREQUENCY
006960**   ADJUSTMENT, DIVIDES BY THE NUMBER OF PERIODS, AND
006970**   RAPPEN-ROUNDS BOTH THE PERIOD AND ANNUAL FIGURES.
006980****************************************************
006990  BB050-COMPUTE-PERIOD-PREMIUM SECTION.
007000      MOVE ZERO TO WS-FREQ-IX.
007010  BB050-FIND-FREQ.
007020      ADD 1 TO WS-FREQ-IX.
007030      IF WS-FREQ-IX > 4
007040          MOVE "REJECT" TO WS-RATING-STATUS
007050          GO TO BB050-EXIT
007060      END-IF.
007070      IF WS-BILLING-CODE (WS-FREQ-IX) NOT = PRI-BILLING-FREQ
007080          GO TO BB050-FIND-FREQ
007090      END-IF.
007100      MOVE PRI-BASE-PREMIUM TO WS-MONEY-AMT-A.
007110      PERFORM CC030-MONEY-VALIDATE-SCALE THRU CC030-EXIT.
007120      COMPUTE WS-ANNUAL-BASE ROUNDED =
007130          PRI-BASE-PREMIUM * 12.
007140      COMPUTE WS-ADJ-FRACTION ROUNDED =
007150          WS-BILLING-ADJ-PCT (WS-FREQ-IX) / 100.
007160      COMPUTE WS-ADJUSTED-ANNUAL ROUNDED =
007170          WS-ANNUAL-BASE * (1 + WS-ADJ-FRACTION).
007180      COMPUTE WS-PERIOD-PREMIUM ROUNDED =
007190          WS-ADJUSTED-ANNUAL / WS-BILLING-PERIOD (WS-FREQ-IX).
007200      PERFORM CC040-RAPPEN-ROUND THRU CC040-EXIT.
007210      COMPUTE WS-ANNUAL-PREMIUM ROUNDED =
007220          WS-PERIOD-PREMIUM * WS-BILLING-PERIOD (WS-FREQ-IX).
007230      PERFORM CC041-RAPPEN-ROUND-ANNUAL THRU CC041-EXIT.
007240  BB050-EXIT.
007250      EXIT.
007260*
007270****************************************************
007280**   CC010-MONEY-ADD / CC020-MONEY-SUBTRACT -- CHF-
007290**   ONLY CHECKED ADD AND SUBTRACT.  THIS BATCH NEVER
007300**   HANDLES A SECOND CURRENCY, BUT THE GUARD STAYS IN
007310**   PLACE SO A CALLER CANNOT SLIP A MIXED-CURRENCY
007320**   FIGURE THROUGH UNCHECKED -- SEE THE OLD VACATION
007330**   ACCRUAL ROUTINE THIS WAS MODELLED ON.
007340****************************************************
007350  CC010-MONEY-ADD SECTION.
007360      IF WS-MONEY-CCY-A NOT = WS-MONEY-CCY-B
007370          MOVE "REJECT" TO WS-RATING-STATUS
007380          GO TO CC010-EXIT
007390      END-IF.
007400      ADD WS-MONEY-AMT-B TO WS-MONEY-AMT-A.
007410  CC010-EXIT.
007420      EXIT.
007430*
007440  CC020-MONEY-SUBTRACT SECTION.
007450      IF WS-MONEY-CCY-A NOT = WS-MONEY-CCY-B
007460          MOVE "REJECT" TO WS-RATING-STATUS
007470          GO TO CC020-EXIT
007480      END-IF.
007490      SUBTRACT WS-MONEY-AMT-B FROM WS-MONEY-AMT-A.
007500  CC020-EXIT.
007510      EXIT.
007520*
007530****************************************************
007540**   CC030-MONEY-VALIDATE-SCALE -- RECOMPUTES WS-MONEY-
007550**   AMT-A ROUNDED INTO WS-MONEY-AMT-B AT THE SAME
007560**   PICTURE AND COMPARES THE TWO.  CALLED FROM BB050
007570**   AGAINST PRI-BASE-PREMIUM BEFORE IT IS ANNUALISED.
007580**   PRI-BASE-PREMIUM'S PICTURE ALREADY FIXES THE SCALE
007590**   AT TWO DECIMALS, SO THE COMPARE CANNOT FAIL ON A
007600**   CONFORMING EXTRACT -- KEPT FOR PARITY WITH THE OLD
007610**   RATE-TABLE VALIDATION ROUTINE IN CASE THE EXTRACT
007620**   LAYOUT EVER CHANGES TO CARRY A WIDER DECIMAL.
007630**   02/04/05  HF  GV-0299  WAS AN UNCONDITIONAL MOVE,
007640**                         NEVER PERFORMED -- NOW DOES
007650**                         AN ACTUAL COMPARE AND IS
007660**                         CALLED FROM BB050.
007670****************************************************
007680  CC030-MONEY-VALIDATE-SCALE SECTION.
007690      COMPUTE WS-MONEY-AMT-B ROUNDED = WS-MONEY-AMT-A.
007700      IF WS-MONEY-AMT-A = WS-MONEY-AMT-B
007710          MOVE "Y" TO WS-SCALE-OK-SW
007720      ELSE
007730          MOVE "N" TO WS-SCALE-OK-SW
007740      END-IF.
007750  CC030-EXIT.
007760      EXIT.
007770*
007780****************************************************
007790**   CC040-RAPPEN-ROUND / CC041-RAPPEN-ROUND-ANNUAL --
007800**   SWISS 5-RAPPEN ROUNDING.  MULTIPLY BY 20, ROUND TO
007810**   THE NEAREST WHOLE UNIT, DIVIDE BY 20.
007820**   23/09/94  HF  GV-0177  REWRITTEN TO 5 RAPPEN, WAS
007830**                          WRONGLY ROUNDING TO 10.
007840****************************************************
007850  CC040-RAPPEN-ROUND SECTION.
007860      COMPUTE WS-RAPPEN-TEMP ROUNDED =
007870          WS-PERIOD-PREMIUM * 20.
007880      COMPUTE WS-PERIOD-PREMIUM ROUNDED =
007890          WS-RAPPEN-TEMP / 20.
007900  CC040-EXIT.
007910      EXIT.
007920*
007930  CC041-RAPPEN-ROUND-ANNUAL SECTION.
007940      COMPUTE WS-RAPPEN-TEMP ROUNDED =
007950          WS-ANNUAL-PREMIUM * 20.
007960      COMPUTE WS-ANNUAL-PREMIUM ROUNDED =
007970          WS-RAPPEN-TEMP / 20.
007980  CC041-EXIT.
007990      EXIT.
008000*
008010****************************************************
008020**   DD005-ZERO-HOUSEHOLD-TOTALS -- FIRST-RECORD INIT.
008030****************************************************
008040  DD005-ZERO-HOUSEHOLD-TOTALS SECTION.
008050      MOVE ZERO TO WS-HHT-MEMBER-CNT.
008060      MOVE ZERO TO WS-HHT-CHILD-CNT.
008070      MOVE ZERO TO WS-HHT-PREMIUM-TOT.
008080  DD005-EXIT.
008090      EXIT.
008100*
008110****************************************************
008120**   DD010-ACCUMULATE-HOUSEHOLD -- ADDS THIS RATED
008130**   PERSON INTO THE CURRENT HOUSEHOLD'S RUNNING
008140**   TOTALS.  A REJECTED PERSON IS NOT COUNTED HERE --
008150**   SEE BB000.  THE PRIMARY-MEMBER RULE ITSELF IS NOT
008160**   RE-CHECKED, THE EXTRACT IS TRUSTED TO CARRY ONE.
008170**   CHILD COUNT IS PRI-HOUSEHOLD-ROLE, NOT THE PREMIUM
008180**   AGE GROUP -- A HOUSEHOLD "CHILD" DEPENDENT AND A
008190**   "CHILD" PREMIUM AGE BAND ARE NOT THE SAME THING.
008200**   06/05/05  HF  GV-0313  WAS TESTING WS-AGE-GROUP.
008210****************************************************
008220  DD010-ACCUMULATE-HOUSEHOLD SECTION.
008230      ADD 1 TO WS-HHT-MEMBER-CNT.
008240      IF PRI-HOUSEHOLD-ROLE = "CHILD"
008250          ADD 1 TO WS-HHT-CHILD-CNT
008260      END-IF.
008270      ADD WS-ANNUAL-PREMIUM TO WS-HHT-PREMIUM-TOT.
008280  DD010-EXIT.
008290      EXIT.
008300*
008310****************************************************
008320**   DD020-HOUSEHOLD-BREAK -- FIRES WHEN HOUSEHOLD-ID
008330**   CHANGES (OR AT EOF, FROM AA000).  WRITES THE
008340**   DETAIL LINE FOR THE JUST-FINISHED HOUSEHOLD AND
008350**   ROLLS ITS TOTALS INTO THE GRAND TOTALS.
008360**   30/10/03  HF  GV-0281  GRAND TOTAL ROLL-UP ADDED.
008370****************************************************
008380  DD020-HOUSEHOLD-BREAK SECTION.
008390      MOVE WS-PREV-HOUSEHOLD-ID TO WS-DTL-HOUSEHOLD-ID.
008400      MOVE WS-HHT-MEMBER-CNT    TO WS-DTL-MEMBER-CNT.
008410      MOVE WS-HHT-CHILD-CNT     TO WS-DTL-CHILD-CNT.
008420      MOVE WS-HHT-PREMIUM-TOT   TO WS-DTL-PREMIUM.
008430      MOVE WS-RPT-DETAIL-LINE   TO RPT-PRINT-LINE.
008440      WRITE RPT-PRINT-LINE.
008450      ADD 1 TO WS-HOUSEHOLDS-CNT.
008460      ADD WS-HHT-PREMIUM-TOT TO WS-GRAND-PREMIUM.
008470      PERFORM DD005-ZERO-HOUSEHOLD-TOTALS THRU DD005-EXIT.
008480  DD020-EXIT.
008490      EXIT.
008500*
008510****************************************************
008520**   DD030-WRITE-GRAND-TOTALS -- TRAILING SUMMARY
008530**   LINES AT THE FOOT OF CONTROL-REPORT.
008540****************************************************
008550  DD030-WRITE-GRAND-TOTALS SECTION.
008560      MOVE WS-RPT-TOTAL-LINE-1 TO RPT-PRINT-LINE.
008570      WRITE RPT-PRINT-LINE.
008580      MOVE WS-HOUSEHOLDS-CNT   TO WS-TOT-HOUSEHOLDS.
008590      MOVE WS-RPT-TOTAL-LINE-2 TO RPT-PRINT-LINE.
008600      WRITE RPT-PRINT-LINE.
008610      MOVE WS-RECS-READ        TO WS-TOT-RECS-READ.
008620      MOVE WS-RPT-TOTAL-LINE-3 TO RPT-PRINT-LINE.
008630      WRITE RPT-PRINT-LINE.
008640      MOVE WS-RECS-REJECTED    TO WS-TOT-RECS-REJECTED.
008650      MOVE WS-RPT-TOTAL-LINE-4 TO RPT-PRINT-LINE.
008660      WRITE RPT-PRINT-LINE.
008670      MOVE WS-GRAND-PREMIUM    TO WS-TOT-GRAND-PREMIUM.
008680      MOVE WS-RPT-TOTAL-LINE-5 TO RPT-PRINT-LINE.
008690      WRITE RPT-PRINT-LINE.
008700  DD030-EXIT.
008710      EXIT.
008720*
